000100*-----------------------------------------------------------
000200* FDPRNTR.CBL
000300* File description and record layout for the printer
000400* fleet master (PRINTERS).  One record per printer in the
000500* farm.  TYPE-CODE drives PRINTER-FACTORY logic in the
000600* scheduler driver - see PRSCHD01, paragraph 2100.
000700*-----------------------------------------------------------
000800* REVISION LOG
000900*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
001000*   09/14/90  RH  ADDED MAX-COLORS AND CURRENT-SPOOL-IDS FOR
001100*                 MULTICOLOR FLEET
001200*   04/02/98  TI  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001300*                 NO CHANGE REQUIRED
001400*   04/25/11  DF  ADDED PR-TYPE-CODE-VALID RANGE CHECK - 2100
001500*                 WAS TESTING THIS OFF A SPECIAL-NAMES CLASS
001600*                 CLAUSE, WHICH ISN'T HOW THIS SHOP CHECKS A
001700*                 RANGE (CR-2320)
001800*-----------------------------------------------------------
001900 FD  PRINTER-FILE
002000     LABEL RECORDS ARE STANDARD.
002100 01  PR-PRINTER-RECORD.
002200     05  PR-PRINTER-ID            PIC 9(05).
002300     05  PR-TYPE-CODE             PIC 9(01).
002400         88  PR-TYPE-STD-OPEN        VALUE 1.
002500         88  PR-TYPE-STD-HOUSED      VALUE 2.
002600         88  PR-TYPE-MULTI-OPEN      VALUE 3.
002700         88  PR-TYPE-MULTI-HOUSED    VALUE 4.
002800         88  PR-TYPE-CODE-VALID      VALUES 1 THRU 4.
002900     05  PR-NAME                  PIC X(30).
003000     05  PR-MANUFACTURER          PIC X(20).
003100     05  PR-MODEL                 PIC X(20).
003200     05  PR-MAX-X                 PIC 9(05).
003300     05  PR-MAX-Y                 PIC 9(05).
003400     05  PR-MAX-Z                 PIC 9(05).
003500     05  PR-MAX-COLORS            PIC 9(02).
003600     05  PR-IS-HOUSED             PIC X(01).
003700         88  PR-HOUSED               VALUE "Y".
003800         88  PR-NOT-HOUSED           VALUE "N".
003900     05  PR-CURRENT-SPOOL-IDS.
004000         10  PR-CURRENT-SPOOL-ID  PIC 9(05) OCCURS 8 TIMES.
004100     05  FILLER                   PIC X(16).
004200*
004300* Flat alternate view of the loaded-spool block, moved as
004400* one 40-byte field when the whole slot set is cleared or
004500* copied by the multicolor swap logic (8600 series) in
004600* PRSCHD01.
004700*
004800 01  PR-SPOOL-SLOTS-IMAGE REDEFINES PR-CURRENT-SPOOL-IDS
004900                              PIC X(40).
