000100*-----------------------------------------------------------
000200* FDTASKR.CBL
000300* File description and record layout for the print-task
000400* request file (TASK-REQUESTS).  One request becomes one
000500* pending entry in WK-PENDING-TASK-TABLE (WSPRTSK.CBL) if
000600* it passes the edits in PRSCHD01 paragraph 4000, or is
000700* rejected and logged with no queue entry made.
000800*-----------------------------------------------------------
000900* REVISION LOG
001000*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
001100*   09/14/90  RH  REQUESTED-COLOR CHANGED FROM A SINGLE
001200*                 FIELD TO AN 8-OCCURRENCE TABLE FOR
001300*                 MULTICOLOR JOBS
001400*   02/08/93  RH  ADDED FLAT IMAGE REDEFINITION SO THE
001500*                 WHOLE COLOR LIST CAN BE MOVED TO THE
001600*                 QUEUE ENTRY IN ONE STATEMENT
001700*   04/25/11  DF  ADDED TR-FILAMENT-CODE-VALID RANGE CHECK -
001800*                 4200 WAS TESTING THIS OFF A SPECIAL-NAMES
001900*                 CLASS CLAUSE, WHICH ISN'T HOW THIS SHOP
002000*                 CHECKS A RANGE (CR-2320)
002100*-----------------------------------------------------------
002200 FD  TASK-REQUEST-FILE
002300     LABEL RECORDS ARE STANDARD.
002400 01  TR-TASK-REQUEST-RECORD.
002500     05  TR-PRINT-NAME            PIC X(30).
002600     05  TR-FILAMENT-TYPE-CODE    PIC 9(01).
002700         88  TR-FILAMENT-IS-PLA      VALUE 1.
002800         88  TR-FILAMENT-IS-PETG     VALUE 2.
002900         88  TR-FILAMENT-IS-ABS      VALUE 3.
003000         88  TR-FILAMENT-CODE-VALID  VALUES 1 THRU 3.
003100     05  TR-COLOR-COUNT           PIC 9(02).
003200     05  TR-REQUESTED-COLORS.
003300         10  TR-REQUESTED-COLOR   PIC X(15) OCCURS 8 TIMES.
003400     05  TR-REQUESTED-COLORS-IMAGE REDEFINES
003500                              TR-REQUESTED-COLORS
003600                              PIC X(120).
003700     05  FILLER                   PIC X(07).
