000100*-----------------------------------------------------------
000200* SLPRNTR.CBL
000300* FILE-CONTROL entry for the printer fleet master file
000400* (PRINTERS).  COPY'd into the FILE-CONTROL paragraph of
000500* any program that has to walk the fleet table.
000600*-----------------------------------------------------------
000700* REVISION LOG
000800*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
000900*   07/02/91  RH  ADDED PR-STAT FILE STATUS CLAUSE
001000*-----------------------------------------------------------
001100     SELECT PRINTER-FILE
001200         ASSIGN TO "PRINTERS"
001300         ORGANIZATION IS SEQUENTIAL
001400         FILE STATUS IS PR-STAT.
