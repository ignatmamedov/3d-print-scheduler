000100*-----------------------------------------------------------
000200* WSPRTSK.CBL
000300* Working-storage tables shared by the print-floor
000400* scheduler driver (PRSCHD01).  Holds the in-memory images
000500* of the three reference files (fleet, spools, job catalog)
000600* built at OPEN time, the free-spool pool carved out of the
000700* spool table, and the pending print-task queue built from
000800* TASK-REQUESTS.  All four reference lists are small enough
000900* to sit in WORKING-STORAGE for the life of the run - see
001000* SPEC note on FILES, "all three reference inputs are small
001100* enough to be held fully in memory".
001200*-----------------------------------------------------------
001300* REVISION LOG
001400*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
001500*   09/14/90  RH  SPLIT FREE-SPOOL POOL OUT OF THE SPOOL
001600*                 TABLE INTO ITS OWN SUBSCRIPT LIST
001700*   02/08/93  RH  ADDED FLAT IMAGE REDEFINITIONS ON THE
001800*                 FILAMENT-LENGTH AND REQUESTED-COLOR
001900*                 TABLES SO CALLING PARAGRAPHS CAN MOVE
002000*                 THEM WHOLE INSTEAD OF LOOPING
002100*   04/02/98  TI  Y2K REVIEW - NO DATE FIELDS IN THIS
002200*                 COPYBOOK, NO CHANGE REQUIRED
002300*   08/19/01  DF  RAISED PENDING QUEUE FROM 120 TO 200
002400*                 ENTRIES, SECOND-SHIFT VOLUME OUTGREW IT
002500*   03/05/04  DF  ADDED RAW-SPOOL-ID LIST TO THE FLEET TABLE
002600*                 SO PARAGRAPH 3800 CAN RESOLVE PRELOADED
002700*                 SPOOLS AFTER THE SPOOL FILE IS IN MEMORY
002800*   04/18/11  DF  PULLED THE FIVE TABLE-COUNT FIELDS OUT TO
002900*                 77-LEVEL ITEMS, ONE PER TABLE BELOW - A
003000*                 COUNT IS A SCRATCH SCALAR, NOT PART OF THE
003100*                 RECORD IMAGE, AND SHOP STANDARD IS 77 FOR
003200*                 THOSE (CR-2318)
003300*-----------------------------------------------------------
003400*
003500* Fleet table, one entry per record read from PRINTER-FILE.
003600* WK-PR-RAW-SPOOL-ID holds the CURRENT-SPOOL-IDS exactly as
003700* they came off the printer record - PRSCHD01 paragraph 2100
003800* copies them here in one shot via the image redefinition,
003900* since the spool table itself does not exist in memory yet
004000* when the fleet is loaded.  WK-PR-LOADED-SPOOL-SUB is filled
004100* in later, by paragraph 3800, once those raw ids can be
004200* resolved against WK-SPOOL-TABLE; it holds a SUBSCRIPT (not
004300* a spool id) so a loaded spool's length can be updated in
004400* place without a second search.  Zero means the slot is
004500* empty in both lists.
004600*
004700 77  WK-PRINTER-COUNT                 PIC 9(03) COMP.
004800 01  WK-PRINTER-TABLE.
004900     05  WK-PRINTER-ENTRY OCCURS 50 TIMES
005000                          INDEXED BY WK-PR-INDEX.
005100         10  WK-PR-PRINTER-ID         PIC 9(05).
005200         10  WK-PR-TYPE-CODE          PIC 9(01).
005300             88  WK-PR-TYPE-STD-OPEN     VALUE 1.
005400             88  WK-PR-TYPE-STD-HOUSED   VALUE 2.
005500             88  WK-PR-TYPE-MULTI-OPEN   VALUE 3.
005600             88  WK-PR-TYPE-MULTI-HOUSED VALUE 4.
005700         10  WK-PR-NAME               PIC X(30).
005800         10  WK-PR-MAX-X              PIC 9(05).
005900         10  WK-PR-MAX-Y              PIC 9(05).
006000         10  WK-PR-MAX-Z              PIC 9(05).
006100         10  WK-PR-MAX-COLORS         PIC 9(02).
006200         10  WK-PR-IS-HOUSED          PIC X(01).
006300             88  WK-PR-HOUSED            VALUE "Y".
006400             88  WK-PR-NOT-HOUSED        VALUE "N".
006500         10  WK-PR-SPOOL-COUNT        PIC 9(01) COMP.
006600         10  WK-PR-LOADED-SPOOL-SUB   PIC 9(03) COMP
006700                                      OCCURS 8 TIMES.
006800         10  WK-PR-RAW-SPOOL-ID       PIC 9(05)
006900                                      OCCURS 8 TIMES.
007000         10  WK-PR-RAW-SPOOL-IDS-IMAGE REDEFINES
007100                                  WK-PR-RAW-SPOOL-ID
007200                                  PIC X(40).
007300         10  WK-PR-BUSY-FLAG          PIC X(01).
007400             88  WK-PR-BUSY              VALUE "Y".
007500             88  WK-PR-IDLE              VALUE "N".
007600         10  FILLER                   PIC X(10).
007700*
007800* Spool inventory table, one entry per record read from
007900* SPOOL-FILE.  WK-SP-LENGTH is reduced in place by
008000* 9000-REDUCE-SPOOL-LENGTH as jobs consume filament.
008100*
008200 77  WK-SPOOL-COUNT                   PIC 9(03) COMP.
008300 01  WK-SPOOL-TABLE.
008400     05  WK-SPOOL-ENTRY OCCURS 200 TIMES
008500                       INDEXED BY WK-SP-INDEX.
008600         10  WK-SP-SPOOL-ID           PIC 9(05).
008700         10  WK-SP-COLOR              PIC X(15).
008800         10  WK-SP-FILAMENT-TYPE-CODE PIC 9(01).
008900             88  WK-SP-FILAMENT-IS-PLA   VALUE 1.
009000             88  WK-SP-FILAMENT-IS-PETG  VALUE 2.
009100             88  WK-SP-FILAMENT-IS-ABS   VALUE 3.
009200         10  WK-SP-LENGTH             PIC 9(05)V9(02).
009300         10  FILLER                   PIC X(08).
009400*
009500* Free-spool pool - subscripts (into WK-SPOOL-TABLE, above)
009600* of spool entries not presently loaded on any printer.
009700* Built at load time by copying every spool in, then
009800* struck down wherever a printer's CURRENT-SPOOL-IDS names
009900* it (PRSCHD01 paragraph 3800).  A chosen spool is removed
010000* from this list by sliding the remaining entries down one,
010100* which keeps the list dense for the smallest-sufficient
010200* search in paragraph 8300.
010300*
010400 77  WK-FREE-SPOOL-COUNT              PIC 9(03) COMP.
010500 01  WK-FREE-SPOOL-TABLE.
010600     05  WK-FREE-SPOOL-SUB            PIC 9(03) COMP
010700                                      OCCURS 200 TIMES
010800                                      INDEXED BY WK-FS-INDEX.
010900     05  FILLER                       PIC X(04).
011000*
011100* Job catalog table, one entry per record read from
011200* PRINT-FILE.  WK-PT-FILAMENT-LENGTH position i is the
011300* filament required for REQUESTED-COLOR position i on the
011400* matching task.
011500*
011600 77  WK-PRINT-COUNT                   PIC 9(03) COMP.
011700 01  WK-PRINT-TABLE.
011800     05  WK-PRINT-ENTRY OCCURS 100 TIMES
011900                        INDEXED BY WK-PT-INDEX.
012000         10  WK-PT-NAME               PIC X(30).
012100         10  WK-PT-HEIGHT             PIC 9(05).
012200         10  WK-PT-WIDTH              PIC 9(05).
012300         10  WK-PT-LENGTH             PIC 9(05).
012400         10  WK-PT-PRINT-TIME         PIC 9(05).
012500         10  WK-PT-FILAMENT-COUNT     PIC 9(02).
012600         10  WK-PT-FILAMENT-LENGTHS.
012700             15  WK-PT-FILAMENT-LENGTH
012800                                  PIC 9(05)V9(02)
012900                                  OCCURS 8 TIMES.
013000         10  WK-PT-FILAMENT-LENGTHS-IMAGE REDEFINES
013100                                  WK-PT-FILAMENT-LENGTHS
013200                                  PIC X(56).
013300         10  FILLER                   PIC X(08).
013400*
013500* Pending print-task queue, built in request-arrival order
013600* by 4000-INTAKE-TASK-REQUESTS.  A task is never physically
013700* removed from the middle of this table - once it is
013800* started, WK-TK-ACTIVE-FLAG drops to "N" and every scan of
013900* the queue (paragraph 7100) skips it, so table order always
014000* stays true FIFO arrival order for whatever is still
014100* pending.
014200*
014300 77  WK-PENDING-COUNT                 PIC 9(03) COMP.
014400 01  WK-PENDING-TASK-TABLE.
014500     05  WK-TASK-ENTRY OCCURS 200 TIMES
014600                       INDEXED BY WK-TK-INDEX.
014700         10  WK-TK-PRINT-NAME         PIC X(30).
014800         10  WK-TK-FILAMENT-TYPE-CODE PIC 9(01).
014900             88  WK-TK-FILAMENT-IS-PLA   VALUE 1.
015000             88  WK-TK-FILAMENT-IS-PETG  VALUE 2.
015100             88  WK-TK-FILAMENT-IS-ABS   VALUE 3.
015200         10  WK-TK-COLOR-COUNT        PIC 9(02).
015300         10  WK-TK-REQUESTED-COLORS.
015400             15  WK-TK-REQUESTED-COLOR
015500                                  PIC X(15)
015600                                  OCCURS 8 TIMES.
015700         10  WK-TK-REQUESTED-COLORS-IMAGE REDEFINES
015800                                  WK-TK-REQUESTED-COLORS
015900                                  PIC X(120).
016000         10  WK-TK-ASSIGNED-PRINTER-ID
016100                                      PIC 9(05).
016200         10  WK-TK-ACTIVE-FLAG        PIC X(01).
016300             88  WK-TK-ACTIVE            VALUE "Y".
016400             88  WK-TK-INACTIVE          VALUE "N".
016500         10  FILLER                   PIC X(05).
