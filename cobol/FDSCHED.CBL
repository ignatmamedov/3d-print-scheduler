000100*-----------------------------------------------------------
000200* FDSCHED.CBL
000300* File description for the schedule report print file
000400* (SCHEDULE-REPORT).  Plain one-section-per-printer log,
000500* not a formatted ledger - no page headers, no line
000600* count, no PAGE advance.  See PRSCHD01 paragraph 7000
000700* on down for how the lines are built.
000800*-----------------------------------------------------------
000900* REVISION LOG
001000*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
001100*   04/25/11  DF  WIDENED THE LINE FROM 80 TO 96 - THE SPOOL-
001200*                 CHANGE WORDING IN PRSCHD01 PLUS A 30-BYTE
001300*                 PRINTER NAME DOES NOT FIT IN 80 (CR-2319)
001400*-----------------------------------------------------------
001500 FD  SCHEDULE-REPORT-FILE
001600     LABEL RECORDS ARE OMITTED.
001700 01  SC-REPORT-LINE               PIC X(96).
