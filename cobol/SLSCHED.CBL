000100*-----------------------------------------------------------
000200* SLSCHED.CBL
000300* FILE-CONTROL entry for the schedule report print file
000400* (SCHEDULE-REPORT).  Log-style output, one line at a
000500* time, no page headings - see FDSCHED.CBL.
000600*-----------------------------------------------------------
000700* REVISION LOG
000800*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
000900*-----------------------------------------------------------
001000     SELECT SCHEDULE-REPORT-FILE
001100         ASSIGN TO "SCHEDRPT"
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS SC-STAT.
