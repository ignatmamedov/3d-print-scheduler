000100*-----------------------------------------------------------
000200* SLSPOOL.CBL
000300* FILE-CONTROL entry for the filament spool inventory
000400* file (SPOOLS).  COPY'd into any program that has to
000500* load or browse the reel inventory.
000600*-----------------------------------------------------------
000700* REVISION LOG
000800*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
000900*   07/02/91  RH  ADDED SP-STAT FILE STATUS CLAUSE
001000*-----------------------------------------------------------
001100     SELECT SPOOL-FILE
001200         ASSIGN TO "SPOOLS"
001300         ORGANIZATION IS SEQUENTIAL
001400         FILE STATUS IS SP-STAT.
