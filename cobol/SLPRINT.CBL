000100*-----------------------------------------------------------
000200* SLPRINT.CBL
000300* FILE-CONTROL entry for the print-job template file
000400* (PRINTS).  COPY'd into any program that has to load or
000500* browse the job catalog.
000600*-----------------------------------------------------------
000700* REVISION LOG
000800*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
000900*   07/02/91  RH  ADDED PT-STAT FILE STATUS CLAUSE
001000*-----------------------------------------------------------
001100     SELECT PRINT-FILE
001200         ASSIGN TO "PRINTS"
001300         ORGANIZATION IS SEQUENTIAL
001400         FILE STATUS IS PT-STAT.
