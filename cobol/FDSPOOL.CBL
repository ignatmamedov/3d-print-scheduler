000100*-----------------------------------------------------------
000200* FDSPOOL.CBL
000300* File description and record layout for the filament
000400* spool inventory (SPOOLS).  One record per reel on the
000500* shelf, whether loaded on a printer or sitting free.
000600*-----------------------------------------------------------
000700* REVISION LOG
000800*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
000900*   11/20/92  DF  LENGTH NOW CARRIED TO HUNDREDTHS OF A
001000*                 METER, WAS WHOLE METERS ONLY
001100*-----------------------------------------------------------
001200 FD  SPOOL-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  SP-SPOOL-RECORD.
001500     05  SP-SPOOL-ID              PIC 9(05).
001600     05  SP-COLOR                 PIC X(15).
001700     05  SP-FILAMENT-TYPE-CODE    PIC 9(01).
001800         88  SP-FILAMENT-IS-PLA      VALUE 1.
001900         88  SP-FILAMENT-IS-PETG     VALUE 2.
002000         88  SP-FILAMENT-IS-ABS      VALUE 3.
002100     05  SP-LENGTH                PIC 9(05)V9(02).
002200     05  FILLER                   PIC X(12).
