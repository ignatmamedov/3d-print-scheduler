000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRSCHD01.
000300 AUTHOR. R. HUCKABY.
000400 INSTALLATION.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*-----------------------------------------------------------
000900* PRSCHD01 - PRINT-FLOOR SCHEDULER, NIGHTLY/PER-SHIFT BATCH
001000* DRIVER.  LOADS THE PRINTER FLEET, THE FILAMENT SPOOL SHELF
001100* AND THE PRINT-JOB CATALOG INTO WORKING STORAGE, TAKES IN
001200* TASK-REQUESTS AS THE PENDING QUEUE, THEN WALKS THE FLEET
001300* ONE PASS AND STARTS WHATEVER THE FIRST ELIGIBLE PENDING
001400* TASK IS ON EACH IDLE PRINTER, SWAPPING SPOOLS AS NEEDED.
001500* OUTPUT IS SCHEDULE-REPORT, A LOG OF WHAT WAS STARTED AND
001600* WHAT SPOOL CHANGES THE FLOOR STAFF NEED TO MAKE.
001700*-----------------------------------------------------------
001800* REVISION LOG
001900*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
002000*   09/14/90  RH  ADDED MULTICOLOR FLEET SUPPORT (SPOOL SWAP
002100*                 BY POSITION, NOT JUST SINGLE-SPOOL REPLACE)
002200*   07/02/91  RH  ADDED FILE STATUS CHECKING ON ALL FIVE
002300*                 FILES PER DP STANDARDS MEMO 91-04
002400*   11/20/92  DF  SPOOL LENGTH NOW CARRIED TO HUNDREDTHS OF A
002500*                 METER - SEE FDSPOOL.CBL
002600*   02/08/93  RH  REWORKED CATALOG AND TASK-REQUEST MOVES TO
002700*                 USE THE FLAT IMAGE REDEFINITIONS INSTEAD OF
002800*                 AN 8-TIMES LOOP ON EVERY RECORD READ
002900*   04/02/98  TI  Y2K REVIEW - NO DATE-SENSITIVE FIELDS ANY-
003000*                 WHERE IN THIS RUN, NO CHANGE REQUIRED.
003100*                 SIGNED OFF PER Y2K PROJECT CR-1142
003200*   08/19/01  DF  RAISED PENDING QUEUE FROM 120 TO 200 - SEE
003300*                 WSPRTSK.CBL.  ALSO RAISED FLEET TABLE AND
003400*                 CATALOG TABLE LIMITS TO 50/100 FOR THE NEW
003500*                 BUILDING-2 PRINT FARM
003600*   03/05/04  DF  FIXED PRELOADED-SPOOL RESOLUTION - SPOOL
003700*                 FILE LOADS AFTER THE FLEET FILE, SO THE RAW
003800*                 SPOOL IDS HAVE TO BE SAVED AT 2100 AND
003900*                 RESOLVED LATER AT 3800 (CR-2091)
004000*   09/30/07  WK  REJECTED-TASK COUNT NO LONGER SILENT - NOW
004100*                 DISPLAYED TO THE JOB LOG FOR OPERATIONS
004200*   04/18/11  DF  MULTICOLOR SWAP WAS LEAVING AN ALREADY-
004300*                 LOADED SPOOL IN THE FREE POOL ON A PARTIAL
004400*                 SWAP - 8620 NOW PULLS EVERY CHOSEN POSITION
004500*                 OUT OF THE FREE LIST, NOT JUST "F" ONES
004600*                 (CR-2318).  ALSO WIDENED THE SPOOL-CHANGE
004700*                 LINE'S PRINTER NAME TO MATCH WK-PR-NAME
004800*   04/25/11  DF  SPOOL-CHANGE WORDING DID NOT MATCH THE OPS
004900*                 PROCEDURE ANY MORE ("... USE" INSTEAD OF
005000*                 "... PLEASE PLACE SPOOL") - CORRECTED, AND
005100*                 SC-REPORT-LINE/RPT-SWAP-LINE WIDENED FROM 80
005200*                 TO 96 SINCE THE FULL WORDING PLUS A 30-BYTE
005300*                 NAME NO LONGER FIT IN 80 (CR-2319).  ALSO
005400*                 2100 NOW DERIVES THE HOUSED FLAG FROM THE
005500*                 FLEET RECORD'S TYPE CODE INSTEAD OF JUST
005600*                 COPYING WHATEVER CAME IN ON IS-HOUSED - THAT
005700*                 IS WHAT PRINTER-FACTORY WAS SUPPOSED TO DO
005800*                 ALL ALONG (CR-2319).  DROPPED THE COLUMN
005900*                 73-80 CHANGE MARKERS TRIED ON THE LAST FIX -
006000*                 NOT A CONVENTION THIS SHOP EVER USED; THE
006100*                 REVISION LOG ABOVE IS WHERE A CHANGE BELONGS
006200*   04/25/11  DF  7200/7300/7400/8500/8620/9900 WERE CLEARING
006300*                 THE REPORT LINE WITH MOVE SPACE AND NEVER
006400*                 PUTTING THE FIXED WORDING BACK - A VALUE
006500*                 CLAUSE ONLY LOADS THE LINE ONCE AT PROGRAM
006600*                 START, IT IS NOT RESTORED BY A LATER MOVE
006700*                 SPACE.  EVERY SCHEDULE-REPORT LINE RE-MOVES
006800*                 ITS LITERAL(S) RIGHT AFTER THE MOVE SPACE NOW,
006900*                 THE WAY SLSRPT04'S TOTAL-LINE ALWAYS DID
007000*                 (CR-2320).  ALSO DROPPED THE SPECIAL-NAMES
007100*                 CLASS TEST ON FILAMENT/PRINTER TYPE CODE -
007200*                 THIS SHOP CHECKS A RANGE WITH AN 88 ON THE
007300*                 FIELD ITSELF, NOT A CLASS CLAUSE, SO 4200 AND
007400*                 2100 NOW TEST TR-FILAMENT-CODE-VALID AND
007500*                 PR-TYPE-CODE-VALID OFF THE RECORD LAYOUTS
007600*                 (CR-2320)
007700*-----------------------------------------------------------
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-370.
008100 OBJECT-COMPUTER. IBM-370.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     COPY "SLPRNTR.CBL".
008700     COPY "SLSPOOL.CBL".
008800     COPY "SLPRINT.CBL".
008900     COPY "SLTASKR.CBL".
009000     COPY "SLSCHED.CBL".
009100 DATA DIVISION.
009200 FILE SECTION.
009300     COPY "FDPRNTR.CBL".
009400     COPY "FDSPOOL.CBL".
009500     COPY "FDPRINT.CBL".
009600     COPY "FDTASKR.CBL".
009700     COPY "FDSCHED.CBL".
009800 WORKING-STORAGE SECTION.
009900     COPY "WSPRTSK.CBL".
010000*
010100* File status codes, one per file, checked after every OPEN,
010200* READ and CLOSE.  A non-zero status not explained in a
010300* paragraph comment is an operator abend, not a silent skip.
010400*
010500 77  PR-STAT                      PIC X(02).
010600 77  SP-STAT                      PIC X(02).
010700 77  PT-STAT                      PIC X(02).
010800 77  TR-STAT                      PIC X(02).
010900 77  SC-STAT                      PIC X(02).
011000*
011100 77  PRINTER-FILE-AT-END          PIC X(01) VALUE "N".
011200     88  PRINTER-FILE-EOF             VALUE "Y".
011300 77  SPOOL-FILE-AT-END            PIC X(01) VALUE "N".
011400     88  SPOOL-FILE-EOF               VALUE "Y".
011500 77  PRINT-FILE-AT-END            PIC X(01) VALUE "N".
011600     88  PRINT-FILE-EOF               VALUE "Y".
011700 77  TASK-FILE-AT-END             PIC X(01) VALUE "N".
011800     88  TASK-FILE-EOF                VALUE "Y".
011900*
012000 77  WK-TASKS-STARTED-COUNT       PIC 9(05) COMP VALUE ZERO.
012100 77  WK-SPOOL-CHANGE-COUNT        PIC 9(05) COMP VALUE ZERO.
012200 77  WK-TASKS-REJECTED-COUNT      PIC 9(05) COMP VALUE ZERO.
012300*
012400* Small scratch subscripts used by the slot-clear and free-
012500* pool-build loops - not big enough to rate their own table.
012600*
012700 77  WK-SUB1                      PIC 9(03) COMP.
012800 77  WK-SUB2                      PIC 9(03) COMP.
012900*
013000* Task-intake work area - PRSCHD01 4000 thru 4390.
013100*
013200 77  WK-IT-COLOR-SUB              PIC 9(02) COMP.
013300 77  WK-IT-PRINT-FOUND-FLAG       PIC X(01) VALUE "N".
013400     88  WK-IT-PRINT-FOUND            VALUE "Y".
013500 77  WK-IT-FILAMENT-OK-FLAG       PIC X(01) VALUE "N".
013600     88  WK-IT-FILAMENT-OK            VALUE "Y".
013700 77  WK-IT-COLORS-OK-FLAG         PIC X(01) VALUE "N".
013800     88  WK-IT-COLORS-OK              VALUE "Y".
013900 77  WK-IT-ONE-COLOR-OK-FLAG      PIC X(01) VALUE "N".
014000     88  WK-IT-ONE-COLOR-OK           VALUE "Y".
014100 77  WK-IT-REJECT-REASON          PIC X(40) VALUE SPACE.
014200*
014300* Scheduling-pass work area - PRSCHD01 7000 thru 7400.
014400*
014500 77  WK-PT-SUB                    PIC 9(03) COMP.
014600 77  WK-PT-FOUND-FLAG             PIC X(01) VALUE "N".
014700     88  WK-PRINT-TEMPLATE-FOUND      VALUE "Y".
014800 77  WK-STARTED-THIS-PRINTER      PIC X(01) VALUE "N".
014900     88  WK-TASK-WAS-STARTED          VALUE "Y".
015000 77  WK-FIT-OK-FLAG               PIC X(01) VALUE "N".
015100     88  WK-PRINT-FITS                VALUE "Y".
015200 77  WK-COMPAT-OK-FLAG            PIC X(01) VALUE "N".
015300     88  WK-IS-COMPATIBLE             VALUE "Y".
015400*
015500* Spool-search criteria - loaded before a call to 8300/8400
015600* and read back out of the candidate scalars below when they
015700* return.
015800*
015900 77  WK-SEARCH-PRINT-NAME         PIC X(30).
016000 77  WK-SEARCH-COLOR              PIC X(15).
016100 77  WK-SEARCH-FILAMENT-CODE      PIC 9(01).
016200 77  WK-SEARCH-LENGTH             PIC 9(05)V9(02).
016300*
016400 77  WK-CAND-FOUND-FLAG           PIC X(01) VALUE "N".
016500     88  WK-CAND-FOUND                VALUE "Y".
016600 77  WK-CAND-SPOOL-SUB            PIC 9(03) COMP.
016700 77  WK-CAND-FREE-SUB             PIC 9(03) COMP.
016800 77  WK-CAND-SOURCE-FLAG          PIC X(01) VALUE SPACE.
016900     88  WK-CAND-FROM-FREE-POOL       VALUE "F".
017000     88  WK-CAND-FROM-LOADED          VALUE "L".
017100*
017200* MultiColor swap scalars - set by 8230 before 8600 decides
017300* whether a swap is actually needed.  The chosen-spool list
017400* itself (one entry per requested-color position) has to stay
017500* a group, since it is an OCCURS table - see WK-MULTI-CHOSEN-
017600* TABLE below.
017700*
017800 77  WK-MC-ALL-FOUND-FLAG         PIC X(01) VALUE "N".
017900     88  WK-MC-ALL-FOUND              VALUE "Y".
018000 77  WK-MC-NO-SWAP-FLAG           PIC X(01) VALUE "N".
018100     88  WK-MC-NO-SWAP-NEEDED         VALUE "Y".
018200*
018300 01  WK-MULTI-CHOSEN-TABLE.
018400     05  WK-MC-CHOSEN OCCURS 8 TIMES
018500                      INDEXED BY WK-MC-INDEX.
018600         10  WK-MC-SPOOL-SUB      PIC 9(03) COMP.
018700         10  WK-MC-FREE-SUB       PIC 9(03) COMP.
018800         10  WK-MC-SOURCE-FLAG    PIC X(01).
018900             88  WK-MC-FROM-FREE-POOL  VALUE "F".
019000             88  WK-MC-FROM-LOADED     VALUE "L".
019100     05  FILLER                   PIC X(06).
019200*
019300* SCHEDULE-REPORT line layouts.  Each is built with MOVE
019400* SPACE/MOVEs of its pieces, the way SLSRPT04's DETAIL-LINE
019500* and TOTAL-LINE were built, then moved whole to SC-REPORT-
019600* LINE and written.
019700*
019800 01  RPT-PRINTER-HEADING-LINE.
019900     05  RPT-PH-LITERAL           PIC X(08) VALUE "PRINTER ".
020000     05  RPT-PH-ID                PIC 9(05).
020100     05  FILLER                   PIC X(01) VALUE SPACE.
020200     05  RPT-PH-NAME              PIC X(30).
020300     05  FILLER                   PIC X(52).
020400*
020500* RPT-SW-NAME IS PIC X(30), THE SAME WIDTH AS WK-PR-NAME AND
020600* RPT-PH-NAME, SO A LONG FLEET NAME DOES NOT LOSE ITS TAIL ON
020700* THIS LINE THE WAY IT DOES NOT ON THE HEADING LINE (CR-2318).
020800* SC-REPORT-LINE/EVERY LINE LAYOUT IN THIS SECTION WAS TAKEN
020900* FROM 80 TO 96 BYTES BECAUSE THE WORDING BELOW PLUS THE
021000* 30-BYTE NAME NO LONGER FIT IN 80 (CR-2319).
021100*
021200 01  RPT-SWAP-LINE.
021300     05  RPT-SW-LITERAL           PIC X(37) VALUE
021400              "  - Spool change: Please place spool ".
021500     05  RPT-SW-ID                PIC 9(05).
021600     05  RPT-SW-MID               PIC X(12) VALUE " in printer ".
021700     05  RPT-SW-NAME              PIC X(30).
021800     05  RPT-SW-POS-TAG.
021900         10  RPT-SW-POS-LIT       PIC X(10) VALUE " position ".
022000         10  RPT-SW-POS-NUM       PIC 9(01).
022100     05  FILLER                   PIC X(01).
022200*
022300 01  RPT-STARTED-LINE.
022400     05  RPT-ST-LITERAL           PIC X(18) VALUE
022500              "  - Started task: ".
022600     05  RPT-ST-NAME              PIC X(30).
022700     05  FILLER                   PIC X(48).
022800*
022900 01  RPT-NOTASK-LINE.
023000     05  RPT-NT-LITERAL           PIC X(20) VALUE
023100              "  (no eligible task)".
023200     05  FILLER                   PIC X(76).
023300*
023400 01  RPT-TRAILER-LINE1.
023500     05  RPT-TR1-LITERAL          PIC X(15) VALUE
023600              "TASKS STARTED: ".
023700     05  RPT-TR1-COUNT            PIC ZZZZ9.
023800     05  FILLER                   PIC X(76).
023900*
024000 01  RPT-TRAILER-LINE2.
024100     05  RPT-TR2-LITERAL          PIC X(16) VALUE
024200              "SPOOL CHANGES:  ".
024300     05  RPT-TR2-COUNT            PIC ZZZZ9.
024400     05  FILLER                   PIC X(75).
024500 PROCEDURE DIVISION.
024600 0000-PROGRAM-BEGIN.
024700     PERFORM 1000-OPENING-PROCEDURE.
024800     PERFORM 2000-LOAD-PRINTER-FILE THRU 2000-EXIT.
024900     PERFORM 3000-LOAD-SPOOL-FILE THRU 3000-EXIT.
025000     PERFORM 3800-MARK-PRELOADED-SPOOLS THRU 3800-EXIT.
025100     PERFORM 3500-LOAD-PRINT-FILE THRU 3500-EXIT.
025200     PERFORM 4000-INTAKE-TASK-REQUESTS THRU 4000-EXIT.
025300     PERFORM 7000-SCHEDULE-ALL-PRINTERS THRU 7000-EXIT.
025400     PERFORM 9900-WRITE-REPORT-TRAILER.
025500     PERFORM 9990-CLOSING-PROCEDURE.
025600     GO TO 0002-PROGRAM-DONE.
025700 0001-PROGRAM-EXIT.
025800     EXIT PROGRAM.
025900 0002-PROGRAM-DONE.
026000     STOP RUN.
026100*
026200 1000-OPENING-PROCEDURE.
026300     MOVE ZERO TO WK-TASKS-STARTED-COUNT.
026400     MOVE ZERO TO WK-SPOOL-CHANGE-COUNT.
026500     MOVE ZERO TO WK-TASKS-REJECTED-COUNT.
026600     OPEN OUTPUT SCHEDULE-REPORT-FILE.
026700     IF SC-STAT NOT = "00"
026800         DISPLAY "PRSCHD01 - SCHEDULE-REPORT-FILE OPEN ERROR, STATUS "
026900             SC-STAT
027000         MOVE 16 TO RETURN-CODE
027100         GO TO 0002-PROGRAM-DONE.
027200*
027300 9990-CLOSING-PROCEDURE.
027400     CLOSE SCHEDULE-REPORT-FILE.
027500*-----------------------------------------------------------
027600* STEP 1 - LOAD THE PRINTER FLEET MASTER.  MUST RUN BEFORE
027700* THE SPOOL FILE LOADS - SEE PARAGRAPH 3800.
027800*-----------------------------------------------------------
027900 2000-LOAD-PRINTER-FILE.
028000     OPEN INPUT PRINTER-FILE.
028100     IF PR-STAT NOT = "00"
028200         DISPLAY "PRSCHD01 - PRINTER-FILE OPEN ERROR, STATUS " PR-STAT
028300         MOVE 16 TO RETURN-CODE
028400         GO TO 0002-PROGRAM-DONE.
028500     MOVE ZERO TO WK-PRINTER-COUNT.
028600     PERFORM 2010-READ-PRINTER-RECORD.
028700     PERFORM 2020-PROCESS-PRINTER-RECORD THRU 2020-EXIT
028800         UNTIL PRINTER-FILE-EOF.
028900     CLOSE PRINTER-FILE.
029000 2000-EXIT.
029100     EXIT.
029200*
029300 2010-READ-PRINTER-RECORD.
029400     READ PRINTER-FILE
029500         AT END MOVE "Y" TO PRINTER-FILE-AT-END.
029600*
029700 2020-PROCESS-PRINTER-RECORD.
029800     IF WK-PRINTER-COUNT = 50
029900         DISPLAY "PRSCHD01 - FLEET TABLE FULL AT 50, RECORD SKIPPED"
030000         GO TO 2020-SKIP-RECORD.
030100     ADD 1 TO WK-PRINTER-COUNT.
030200     SET WK-PR-INDEX TO WK-PRINTER-COUNT.
030300     PERFORM 2100-BUILD-PRINTER-ENTRY.
030400 2020-SKIP-RECORD.
030500     PERFORM 2010-READ-PRINTER-RECORD.
030600 2020-EXIT.
030700     EXIT.
030800*
030900* PR-SPOOL-SLOTS-IMAGE IS THE FLAT 40-BYTE VIEW OF THE EIGHT
031000* PR-CURRENT-SPOOL-ID OCCURRENCES ON THE FLEET RECORD - MOVED
031100* HERE IN ONE SHOT SINCE THE SPOOL TABLE IS NOT BUILT YET AND
031200* THE RAW IDS CANNOT BE RESOLVED UNTIL 3800.
031300*
031400 2100-BUILD-PRINTER-ENTRY.
031500     IF NOT PR-TYPE-CODE-VALID
031600         DISPLAY "PRSCHD01 - BAD TYPE CODE ON FLEET FILE - "
031700             PR-PRINTER-ID
031800         MOVE 16 TO RETURN-CODE
031900         PERFORM 9990-CLOSING-PROCEDURE
032000         GO TO 0002-PROGRAM-DONE.
032100     MOVE PR-PRINTER-ID  TO WK-PR-PRINTER-ID(WK-PR-INDEX).
032200     MOVE PR-TYPE-CODE   TO WK-PR-TYPE-CODE(WK-PR-INDEX).
032300     MOVE PR-NAME        TO WK-PR-NAME(WK-PR-INDEX).
032400     MOVE PR-MAX-X       TO WK-PR-MAX-X(WK-PR-INDEX).
032500     MOVE PR-MAX-Y       TO WK-PR-MAX-Y(WK-PR-INDEX).
032600     MOVE PR-MAX-Z       TO WK-PR-MAX-Z(WK-PR-INDEX).
032700     MOVE PR-MAX-COLORS  TO WK-PR-MAX-COLORS(WK-PR-INDEX).
032800     PERFORM 2150-SET-HOUSED-FLAG.
032900     MOVE "N"            TO WK-PR-BUSY-FLAG(WK-PR-INDEX).
033000     MOVE ZERO           TO WK-PR-SPOOL-COUNT(WK-PR-INDEX).
033100     PERFORM 2190-CLEAR-LOADED-SPOOL-SLOTS.
033200     MOVE PR-SPOOL-SLOTS-IMAGE TO
033300          WK-PR-RAW-SPOOL-IDS-IMAGE(WK-PR-INDEX).
033400*
033500* IS-HOUSED IS NOT TAKEN OFF THE FLEET RECORD AS READ - IT IS
033600* PART OF WHAT PRINTER-FACTORY BUILDS FROM THE TYPE CODE (CR-
033700* 2319).  OPEN MODELS (1,3) ARE NOT HOUSED; THE HOUSED MODELS
033800* (2,4) ARE.
033900*
034000 2150-SET-HOUSED-FLAG.
034100     IF WK-PR-TYPE-STD-HOUSED(WK-PR-INDEX)
034200        OR WK-PR-TYPE-MULTI-HOUSED(WK-PR-INDEX)
034300         MOVE "Y" TO WK-PR-IS-HOUSED(WK-PR-INDEX)
034400     ELSE
034500         MOVE "N" TO WK-PR-IS-HOUSED(WK-PR-INDEX).
034600*
034700 2190-CLEAR-LOADED-SPOOL-SLOTS.
034800     PERFORM 2195-CLEAR-ONE-SLOT
034900         VARYING WK-SUB1 FROM 1 BY 1
035000         UNTIL WK-SUB1 > 8.
035100*
035200 2195-CLEAR-ONE-SLOT.
035300     MOVE ZERO TO WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-SUB1).
035400*-----------------------------------------------------------
035500* STEP 2 - LOAD THE FILAMENT SPOOL SHELF, THEN CARVE THE
035600* FREE-SPOOL POOL OUT OF IT (3190).
035700*-----------------------------------------------------------
035800 3000-LOAD-SPOOL-FILE.
035900     OPEN INPUT SPOOL-FILE.
036000     IF SP-STAT NOT = "00"
036100         DISPLAY "PRSCHD01 - SPOOL-FILE OPEN ERROR, STATUS " SP-STAT
036200         MOVE 16 TO RETURN-CODE
036300         GO TO 0002-PROGRAM-DONE.
036400     MOVE ZERO TO WK-SPOOL-COUNT.
036500     PERFORM 3010-READ-SPOOL-RECORD.
036600     PERFORM 3020-PROCESS-SPOOL-RECORD THRU 3020-EXIT
036700         UNTIL SPOOL-FILE-EOF.
036800     CLOSE SPOOL-FILE.
036900     PERFORM 3190-BUILD-FREE-SPOOL-TABLE.
037000 3000-EXIT.
037100     EXIT.
037200*
037300 3010-READ-SPOOL-RECORD.
037400     READ SPOOL-FILE
037500         AT END MOVE "Y" TO SPOOL-FILE-AT-END.
037600*
037700 3020-PROCESS-SPOOL-RECORD.
037800     IF WK-SPOOL-COUNT = 200
037900         DISPLAY "PRSCHD01 - SPOOL SHELF TABLE FULL AT 200, SKIPPED"
038000         GO TO 3020-SKIP-RECORD.
038100     ADD 1 TO WK-SPOOL-COUNT.
038200     SET WK-SP-INDEX TO WK-SPOOL-COUNT.
038300     MOVE SP-SPOOL-ID            TO WK-SP-SPOOL-ID(WK-SP-INDEX).
038400     MOVE SP-COLOR               TO WK-SP-COLOR(WK-SP-INDEX).
038500     MOVE SP-FILAMENT-TYPE-CODE  TO
038600          WK-SP-FILAMENT-TYPE-CODE(WK-SP-INDEX).
038700     MOVE SP-LENGTH              TO WK-SP-LENGTH(WK-SP-INDEX).
038800 3020-SKIP-RECORD.
038900     PERFORM 3010-READ-SPOOL-RECORD.
039000 3020-EXIT.
039100     EXIT.
039200*
039300* EVERY SPOOL GOES INTO THE FREE POOL HERE.  3800 STRIKES OUT
039400* WHATEVER A FLEET RECORD ALREADY CLAIMED AS CURRENTLY LOADED.
039500*
039600 3190-BUILD-FREE-SPOOL-TABLE.
039700     MOVE ZERO TO WK-FREE-SPOOL-COUNT.
039800     PERFORM 3195-COPY-ONE-SPOOL-TO-FREE-POOL
039900         VARYING WK-SP-INDEX FROM 1 BY 1
040000         UNTIL WK-SP-INDEX > WK-SPOOL-COUNT.
040100*
040200 3195-COPY-ONE-SPOOL-TO-FREE-POOL.
040300     ADD 1 TO WK-FREE-SPOOL-COUNT.
040400     SET WK-FS-INDEX TO WK-FREE-SPOOL-COUNT.
040500     MOVE WK-SP-INDEX TO WK-FREE-SPOOL-SUB(WK-FS-INDEX).
040600*-----------------------------------------------------------
040700* STEP 3 - RESOLVE EACH FLEET RECORD'S CURRENT-SPOOL-IDS NOW
040800* THAT THE SPOOL SHELF IS IN MEMORY (CR-2091, SEE REV LOG).
040900*-----------------------------------------------------------
041000 3800-MARK-PRELOADED-SPOOLS.
041100     PERFORM 3810-MARK-ONE-PRINTERS-SPOOLS THRU 3810-EXIT
041200         VARYING WK-PR-INDEX FROM 1 BY 1
041300         UNTIL WK-PR-INDEX > WK-PRINTER-COUNT.
041400 3800-EXIT.
041500     EXIT.
041600*
041700 3810-MARK-ONE-PRINTERS-SPOOLS.
041800     IF WK-PR-RAW-SPOOL-IDS-IMAGE(WK-PR-INDEX) = ZERO
041900         GO TO 3810-EXIT.
042000     PERFORM 3820-MARK-ONE-SLOT
042100         VARYING WK-SUB2 FROM 1 BY 1
042200         UNTIL WK-SUB2 > 8.
042300 3810-EXIT.
042400     EXIT.
042500*
042600 3820-MARK-ONE-SLOT.
042700     IF WK-PR-RAW-SPOOL-ID(WK-PR-INDEX, WK-SUB2) NOT = ZERO
042800         PERFORM 3830-RESOLVE-ONE-SLOT.
042900*
043000 3830-RESOLVE-ONE-SLOT.
043100     MOVE "N" TO WK-CAND-FOUND-FLAG.
043200     PERFORM 3840-CHECK-ONE-SPOOL-ID
043300         VARYING WK-SP-INDEX FROM 1 BY 1
043400         UNTIL WK-SP-INDEX > WK-SPOOL-COUNT
043500            OR WK-CAND-FOUND.
043600     IF WK-CAND-FOUND
043700         ADD 1 TO WK-PR-SPOOL-COUNT(WK-PR-INDEX)
043800         MOVE WK-CAND-SPOOL-SUB TO WK-PR-LOADED-SPOOL-SUB
043900             (WK-PR-INDEX, WK-PR-SPOOL-COUNT(WK-PR-INDEX))
044000         PERFORM 8520-REMOVE-CHOSEN-FROM-FREE-POOL
044100     ELSE
044200         DISPLAY "PRSCHD01 - PRELOADED SPOOL ID NOT ON SHELF - "
044300             WK-PR-RAW-SPOOL-ID(WK-PR-INDEX, WK-SUB2).
044400*
044500 3840-CHECK-ONE-SPOOL-ID.
044600     IF WK-SP-SPOOL-ID(WK-SP-INDEX) =
044700        WK-PR-RAW-SPOOL-ID(WK-PR-INDEX, WK-SUB2)
044800         MOVE "Y" TO WK-CAND-FOUND-FLAG
044900         MOVE WK-SP-INDEX TO WK-CAND-SPOOL-SUB.
045000*-----------------------------------------------------------
045100* STEP 4 - LOAD THE PRINT-JOB CATALOG.
045200*-----------------------------------------------------------
045300 3500-LOAD-PRINT-FILE.
045400     OPEN INPUT PRINT-FILE.
045500     IF PT-STAT NOT = "00"
045600         DISPLAY "PRSCHD01 - PRINT-FILE OPEN ERROR, STATUS " PT-STAT
045700         MOVE 16 TO RETURN-CODE
045800         GO TO 0002-PROGRAM-DONE.
045900     MOVE ZERO TO WK-PRINT-COUNT.
046000     PERFORM 3510-READ-PRINT-RECORD.
046100     PERFORM 3520-PROCESS-PRINT-RECORD THRU 3520-EXIT
046200         UNTIL PRINT-FILE-EOF.
046300     CLOSE PRINT-FILE.
046400 3500-EXIT.
046500     EXIT.
046600*
046700 3510-READ-PRINT-RECORD.
046800     READ PRINT-FILE
046900         AT END MOVE "Y" TO PRINT-FILE-AT-END.
047000*
047100 3520-PROCESS-PRINT-RECORD.
047200     IF WK-PRINT-COUNT = 100
047300         DISPLAY "PRSCHD01 - PRINT CATALOG TABLE FULL AT 100, SKIPPED"
047400         GO TO 3520-SKIP-RECORD.
047500     ADD 1 TO WK-PRINT-COUNT.
047600     SET WK-PT-INDEX TO WK-PRINT-COUNT.
047700     MOVE PT-NAME            TO WK-PT-NAME(WK-PT-INDEX).
047800     MOVE PT-HEIGHT          TO WK-PT-HEIGHT(WK-PT-INDEX).
047900     MOVE PT-WIDTH           TO WK-PT-WIDTH(WK-PT-INDEX).
048000     MOVE PT-LENGTH          TO WK-PT-LENGTH(WK-PT-INDEX).
048100     MOVE PT-PRINT-TIME      TO WK-PT-PRINT-TIME(WK-PT-INDEX).
048200     MOVE PT-FILAMENT-COUNT  TO WK-PT-FILAMENT-COUNT(WK-PT-INDEX).
048300     MOVE PT-FILAMENT-LENGTHS-IMAGE TO
048400          WK-PT-FILAMENT-LENGTHS-IMAGE(WK-PT-INDEX).
048500 3520-SKIP-RECORD.
048600     PERFORM 3510-READ-PRINT-RECORD.
048700 3520-EXIT.
048800     EXIT.
048900*-----------------------------------------------------------
049000* STEP 5 - INTAKE TASK-REQUESTS INTO THE PENDING QUEUE.
049100* EDITS REJECT A RECORD WITH NO QUEUE ENTRY MADE; THE JOB LOG
049200* SHOWS WHY, PER WK'S 09/30/07 REQUEST - SEE REV LOG.
049300*-----------------------------------------------------------
049400 4000-INTAKE-TASK-REQUESTS.
049500     OPEN INPUT TASK-REQUEST-FILE.
049600     IF TR-STAT NOT = "00"
049700         DISPLAY "PRSCHD01 - TASK-REQUEST-FILE OPEN ERROR, STATUS "
049800             TR-STAT
049900         MOVE 16 TO RETURN-CODE
050000         GO TO 0002-PROGRAM-DONE.
050100     PERFORM 4010-READ-TASK-REQUEST.
050200     PERFORM 4020-PROCESS-TASK-REQUEST THRU 4020-EXIT
050300         UNTIL TASK-FILE-EOF.
050400     CLOSE TASK-REQUEST-FILE.
050500 4000-EXIT.
050600     EXIT.
050700*
050800 4010-READ-TASK-REQUEST.
050900     READ TASK-REQUEST-FILE
051000         AT END MOVE "Y" TO TASK-FILE-AT-END.
051100*
051200 4020-PROCESS-TASK-REQUEST.
051300     MOVE SPACE TO WK-IT-REJECT-REASON.
051400     PERFORM 4200-VALIDATE-FILAMENT-TYPE.
051500     IF NOT WK-IT-FILAMENT-OK
051600         MOVE "BAD FILAMENT TYPE CODE" TO WK-IT-REJECT-REASON
051700         GO TO 4020-REJECT-RECORD.
051800     PERFORM 4300-VALIDATE-REQUESTED-COLORS THRU 4300-EXIT.
051900     IF NOT WK-IT-COLORS-OK
052000         MOVE "BAD OR MISSING REQUESTED COLOR" TO
052100             WK-IT-REJECT-REASON
052200         GO TO 4020-REJECT-RECORD.
052300     MOVE TR-PRINT-NAME TO WK-SEARCH-PRINT-NAME.
052400     PERFORM 4310-FIND-PRINT-BY-NAME.
052500     IF NOT WK-PRINT-TEMPLATE-FOUND
052600         MOVE "NO MATCHING PRINT IN CATALOG" TO
052700             WK-IT-REJECT-REASON
052800         GO TO 4020-REJECT-RECORD.
052900     PERFORM 4100-ADD-PENDING-TASK THRU 4100-EXIT.
053000     GO TO 4020-NEXT-RECORD.
053100 4020-REJECT-RECORD.
053200     ADD 1 TO WK-TASKS-REJECTED-COUNT.
053300     DISPLAY "PRSCHD01 - TASK REQUEST REJECTED - " TR-PRINT-NAME
053400         " - " WK-IT-REJECT-REASON.
053500 4020-NEXT-RECORD.
053600     PERFORM 4010-READ-TASK-REQUEST.
053700 4020-EXIT.
053800     EXIT.
053900*
054000 4100-ADD-PENDING-TASK.
054100     IF WK-PENDING-COUNT = 200
054200         DISPLAY "PRSCHD01 - PENDING QUEUE FULL, TASK NOT QUEUED - "
054300             TR-PRINT-NAME
054400         ADD 1 TO WK-TASKS-REJECTED-COUNT
054500         GO TO 4100-EXIT.
054600     ADD 1 TO WK-PENDING-COUNT.
054700     SET WK-TK-INDEX TO WK-PENDING-COUNT.
054800     MOVE TR-PRINT-NAME TO WK-TK-PRINT-NAME(WK-TK-INDEX).
054900     MOVE TR-FILAMENT-TYPE-CODE TO
055000          WK-TK-FILAMENT-TYPE-CODE(WK-TK-INDEX).
055100     MOVE TR-COLOR-COUNT TO WK-TK-COLOR-COUNT(WK-TK-INDEX).
055200     MOVE TR-REQUESTED-COLORS-IMAGE TO
055300          WK-TK-REQUESTED-COLORS-IMAGE(WK-TK-INDEX).
055400     MOVE ZERO TO WK-TK-ASSIGNED-PRINTER-ID(WK-TK-INDEX).
055500     MOVE "Y" TO WK-TK-ACTIVE-FLAG(WK-TK-INDEX).
055600 4100-EXIT.
055700     EXIT.
055800*
055900 4200-VALIDATE-FILAMENT-TYPE.
056000     MOVE "N" TO WK-IT-FILAMENT-OK-FLAG.
056100     IF TR-FILAMENT-CODE-VALID
056200         MOVE "Y" TO WK-IT-FILAMENT-OK-FLAG.
056300*
056400 4300-VALIDATE-REQUESTED-COLORS.
056500     MOVE "Y" TO WK-IT-COLORS-OK-FLAG.
056600     IF TR-COLOR-COUNT = ZERO OR TR-COLOR-COUNT > 8
056700         MOVE "N" TO WK-IT-COLORS-OK-FLAG
056800         GO TO 4300-EXIT.
056900     PERFORM 4390-CHECK-ONE-COLOR
057000         VARYING WK-IT-COLOR-SUB FROM 1 BY 1
057100         UNTIL WK-IT-COLOR-SUB > TR-COLOR-COUNT
057200            OR NOT WK-IT-COLORS-OK.
057300 4300-EXIT.
057400     EXIT.
057500*
057600* EACH REQUESTED COLOR MUST MATCH AN ACTUAL SPOOL RECORD OF THE
057700* TASK'S FILAMENT TYPE SOMEWHERE ON THE SHELF - FREE OR ALREADY
057800* LOADED MAKES NO DIFFERENCE HERE, ONLY WHETHER IT EXISTS.
057900*
058000 4390-CHECK-ONE-COLOR.
058100     MOVE "N" TO WK-IT-ONE-COLOR-OK-FLAG.
058200     PERFORM 4395-CHECK-ONE-SPOOL-FOR-COLOR
058300         VARYING WK-SP-INDEX FROM 1 BY 1
058400         UNTIL WK-SP-INDEX > WK-SPOOL-COUNT
058500            OR WK-IT-ONE-COLOR-OK.
058600     IF NOT WK-IT-ONE-COLOR-OK
058700         MOVE "N" TO WK-IT-COLORS-OK-FLAG.
058800*
058900 4395-CHECK-ONE-SPOOL-FOR-COLOR.
059000     IF WK-SP-COLOR(WK-SP-INDEX) =
059100            TR-REQUESTED-COLOR(WK-IT-COLOR-SUB)
059200        AND WK-SP-FILAMENT-TYPE-CODE(WK-SP-INDEX) =
059300            TR-FILAMENT-TYPE-CODE
059400         MOVE "Y" TO WK-IT-ONE-COLOR-OK-FLAG.
059500*
059600* SHARED CATALOG LOOK-UP - USED AT INTAKE (4020) AND AGAIN AT
059700* SCHEDULING TIME (7120) TO FIND A TASK'S PRINT TEMPLATE.
059800* CALLER LOADS WK-SEARCH-PRINT-NAME FIRST.
059900*
060000 4310-FIND-PRINT-BY-NAME.
060100     MOVE "N" TO WK-PT-FOUND-FLAG.
060200     PERFORM 4315-CHECK-ONE-PRINT
060300         VARYING WK-PT-SUB FROM 1 BY 1
060400         UNTIL WK-PT-SUB > WK-PRINT-COUNT
060500            OR WK-PRINT-TEMPLATE-FOUND.
060600*
060700 4315-CHECK-ONE-PRINT.
060800     IF WK-PT-NAME(WK-PT-SUB) = WK-SEARCH-PRINT-NAME
060900         MOVE "Y" TO WK-PT-FOUND-FLAG
061000         SET WK-PT-INDEX TO WK-PT-SUB.
061100*-----------------------------------------------------------
061200* STEP 6 - ONE PASS ACROSS THE FLEET.  EVERY IDLE PRINTER IS
061300* OFFERED THE PENDING QUEUE IN ARRIVAL ORDER AND STARTS THE
061400* FIRST TASK THAT FITS, IS COMPATIBLE, AND CAN GET A SPOOL.
061500*-----------------------------------------------------------
061600 7000-SCHEDULE-ALL-PRINTERS.
061700     PERFORM 7100-SCHEDULE-ONE-PRINTER THRU
061800              7190-SCHEDULE-ONE-PRINTER-EXIT
061900         VARYING WK-PR-INDEX FROM 1 BY 1
062000         UNTIL WK-PR-INDEX > WK-PRINTER-COUNT.
062100 7000-EXIT.
062200     EXIT.
062300*
062400 7100-SCHEDULE-ONE-PRINTER.
062500     PERFORM 7200-WRITE-PRINTER-HEADING.
062600     IF WK-PR-BUSY(WK-PR-INDEX)
062700         GO TO 7190-SCHEDULE-ONE-PRINTER-EXIT.
062800     MOVE "N" TO WK-STARTED-THIS-PRINTER.
062900     PERFORM 7110-TRY-ONE-PENDING-TASK THRU 7110-EXIT
063000         VARYING WK-TK-INDEX FROM 1 BY 1
063100         UNTIL WK-TK-INDEX > WK-PENDING-COUNT
063200            OR WK-TASK-WAS-STARTED.
063300     IF NOT WK-TASK-WAS-STARTED
063400         PERFORM 7400-WRITE-NO-TASK-LINE.
063500 7190-SCHEDULE-ONE-PRINTER-EXIT.
063600     EXIT.
063700*
063800 7110-TRY-ONE-PENDING-TASK.
063900     IF NOT WK-TK-ACTIVE(WK-TK-INDEX)
064000         GO TO 7110-EXIT.
064100     PERFORM 7120-FIND-TEMPLATE-FOR-TASK.
064200     IF NOT WK-PRINT-TEMPLATE-FOUND
064300         GO TO 7110-EXIT.
064400     PERFORM 8100-CHECK-PRINT-FITS.
064500     IF NOT WK-PRINT-FITS
064600         GO TO 7110-EXIT.
064700     PERFORM 8200-CHECK-COMPATIBILITY.
064800     IF NOT WK-IS-COMPATIBLE
064900         GO TO 7110-EXIT.
065000     IF WK-PR-TYPE-STD-OPEN(WK-PR-INDEX)
065100        OR WK-PR-TYPE-STD-HOUSED(WK-PR-INDEX)
065200         PERFORM 7130-HANDLE-SINGLE-SPOOL-TASK THRU 7130-EXIT
065300     ELSE
065400         PERFORM 7140-HANDLE-MULTI-SPOOL-TASK THRU 7140-EXIT.
065500     IF NOT WK-TASK-WAS-STARTED
065600         GO TO 7110-EXIT.
065700     PERFORM 8700-START-TASK-ON-PRINTER.
065800     PERFORM 9000-REDUCE-SPOOL-LENGTH.
065900     PERFORM 7300-WRITE-STARTED-TASK-LINE.
066000 7110-EXIT.
066100     EXIT.
066200*
066300 7120-FIND-TEMPLATE-FOR-TASK.
066400     MOVE WK-TK-PRINT-NAME(WK-TK-INDEX) TO WK-SEARCH-PRINT-NAME.
066500     PERFORM 4310-FIND-PRINT-BY-NAME.
066600*
066700 7130-HANDLE-SINGLE-SPOOL-TASK.
066800     MOVE WK-TK-REQUESTED-COLOR(WK-TK-INDEX, 1) TO
066900          WK-SEARCH-COLOR.
067000     MOVE WK-TK-FILAMENT-TYPE-CODE(WK-TK-INDEX) TO
067100          WK-SEARCH-FILAMENT-CODE.
067200     MOVE WK-PT-FILAMENT-LENGTH(WK-PT-SUB, 1) TO WK-SEARCH-LENGTH.
067300     PERFORM 8300-FIND-FREE-SPOOL.
067400     IF NOT WK-CAND-FOUND
067500         PERFORM 8400-FIND-LOADED-SPOOL.
067600     IF NOT WK-CAND-FOUND
067700         MOVE "N" TO WK-STARTED-THIS-PRINTER
067800         GO TO 7130-EXIT.
067900     PERFORM 8500-EXECUTE-SINGLE-SWAP THRU 8500-EXIT.
068000     MOVE "Y" TO WK-STARTED-THIS-PRINTER.
068100 7130-EXIT.
068200     EXIT.
068300*
068400 7140-HANDLE-MULTI-SPOOL-TASK.
068500     PERFORM 8240-RESOLVE-MULTICOLOR-SPOOLS.
068600     IF NOT WK-MC-ALL-FOUND
068700         MOVE "N" TO WK-STARTED-THIS-PRINTER
068800         GO TO 7140-EXIT.
068900     PERFORM 8600-EXECUTE-MULTI-SWAP THRU 8600-EXIT.
069000     MOVE "Y" TO WK-STARTED-THIS-PRINTER.
069100 7140-EXIT.
069200     EXIT.
069300*
069400 7200-WRITE-PRINTER-HEADING.
069500     MOVE SPACE TO RPT-PRINTER-HEADING-LINE.
069600     MOVE "PRINTER " TO RPT-PH-LITERAL.
069700     MOVE WK-PR-PRINTER-ID(WK-PR-INDEX) TO RPT-PH-ID.
069800     MOVE WK-PR-NAME(WK-PR-INDEX) TO RPT-PH-NAME.
069900     MOVE RPT-PRINTER-HEADING-LINE TO SC-REPORT-LINE.
070000     WRITE SC-REPORT-LINE.
070100*
070200 7300-WRITE-STARTED-TASK-LINE.
070300     MOVE SPACE TO RPT-STARTED-LINE.
070400     MOVE "  - Started task: " TO RPT-ST-LITERAL.
070500     MOVE WK-TK-PRINT-NAME(WK-TK-INDEX) TO RPT-ST-NAME.
070600     MOVE RPT-STARTED-LINE TO SC-REPORT-LINE.
070700     WRITE SC-REPORT-LINE.
070800*
070900 7400-WRITE-NO-TASK-LINE.
071000     MOVE SPACE TO RPT-NOTASK-LINE.
071100     MOVE "  (no eligible task)" TO RPT-NT-LITERAL.
071200     MOVE RPT-NOTASK-LINE TO SC-REPORT-LINE.
071300     WRITE SC-REPORT-LINE.
071400*-----------------------------------------------------------
071500* STEP 7 - FIT, COMPATIBILITY, SPOOL SEARCH AND SWAP HELPERS.
071600* SHARED ACROSS THE SINGLE-SPOOL AND MULTICOLOR PATHS ABOVE.
071700*-----------------------------------------------------------
071800 8100-CHECK-PRINT-FITS.
071900     MOVE "N" TO WK-FIT-OK-FLAG.
072000     IF WK-PT-HEIGHT(WK-PT-SUB) NOT > WK-PR-MAX-Z(WK-PR-INDEX)
072100        AND WK-PT-WIDTH(WK-PT-SUB) NOT > WK-PR-MAX-X(WK-PR-INDEX)
072200        AND WK-PT-LENGTH(WK-PT-SUB) NOT > WK-PR-MAX-Y(WK-PR-INDEX)
072300         MOVE "Y" TO WK-FIT-OK-FLAG.
072400*
072500 8200-CHECK-COMPATIBILITY.
072600     MOVE "N" TO WK-COMPAT-OK-FLAG.
072700     IF WK-PR-TYPE-STD-OPEN(WK-PR-INDEX)
072800         PERFORM 8210-CHECK-STANDARD-COMPAT
072900     ELSE
073000         IF WK-PR-TYPE-STD-HOUSED(WK-PR-INDEX)
073100             PERFORM 8220-CHECK-HOUSED-COMPAT
073200         ELSE
073300             PERFORM 8230-CHECK-MULTICOLOR-COMPAT.
073400*
073500 8210-CHECK-STANDARD-COMPAT.
073600     IF NOT WK-TK-FILAMENT-IS-ABS(WK-TK-INDEX)
073700        AND WK-TK-COLOR-COUNT(WK-TK-INDEX) = 1
073800         MOVE "Y" TO WK-COMPAT-OK-FLAG.
073900*
074000 8220-CHECK-HOUSED-COMPAT.
074100     IF WK-TK-COLOR-COUNT(WK-TK-INDEX) = 1
074200         MOVE "Y" TO WK-COMPAT-OK-FLAG.
074300*
074400 8230-CHECK-MULTICOLOR-COMPAT.
074500     IF NOT WK-TK-FILAMENT-IS-ABS(WK-TK-INDEX)
074600        AND WK-TK-COLOR-COUNT(WK-TK-INDEX) NOT >
074700            WK-PR-MAX-COLORS(WK-PR-INDEX)
074800         MOVE "Y" TO WK-COMPAT-OK-FLAG.
074900*
075000* SMALLEST-SUFFICIENT SEARCH OF THE FREE POOL.  CALLER SETS
075100* THE WK-SEARCH-xxx SCALARS FIRST; RESULT COMES BACK IN
075200* WK-CAND-FOUND-FLAG AND THE OTHER WK-CAND-xxx SCALARS.
075300*
075400 8300-FIND-FREE-SPOOL.
075500     MOVE "N" TO WK-CAND-FOUND-FLAG.
075600     PERFORM 8310-CHECK-ONE-FREE-SPOOL
075700         VARYING WK-FS-INDEX FROM 1 BY 1
075800         UNTIL WK-FS-INDEX > WK-FREE-SPOOL-COUNT.
075900*
076000 8310-CHECK-ONE-FREE-SPOOL.
076100     MOVE WK-FREE-SPOOL-SUB(WK-FS-INDEX) TO WK-SUB1.
076200     IF WK-SP-FILAMENT-TYPE-CODE(WK-SUB1) =
076300            WK-SEARCH-FILAMENT-CODE
076400        AND WK-SP-COLOR(WK-SUB1) = WK-SEARCH-COLOR
076500        AND WK-SP-LENGTH(WK-SUB1) NOT < WK-SEARCH-LENGTH
076600         IF NOT WK-CAND-FOUND
076700             MOVE "Y" TO WK-CAND-FOUND-FLAG
076800             MOVE WK-SUB1 TO WK-CAND-SPOOL-SUB
076900             MOVE WK-FS-INDEX TO WK-CAND-FREE-SUB
077000             MOVE "F" TO WK-CAND-SOURCE-FLAG
077100         ELSE
077200             IF WK-SP-LENGTH(WK-SUB1) <
077300                WK-SP-LENGTH(WK-CAND-SPOOL-SUB)
077400                 MOVE WK-SUB1 TO WK-CAND-SPOOL-SUB
077500                 MOVE WK-FS-INDEX TO WK-CAND-FREE-SUB.
077600*
077700* FALL-BACK SEARCH OF WHAT THE PRINTER ALREADY HAS LOADED -
077800* USED WHEN THE FREE POOL HAS NOTHING SUITABLE.
077900*
078000 8400-FIND-LOADED-SPOOL.
078100     MOVE "N" TO WK-CAND-FOUND-FLAG.
078200     PERFORM 8410-CHECK-ONE-LOADED-SPOOL
078300         VARYING WK-SUB2 FROM 1 BY 1
078400         UNTIL WK-SUB2 > WK-PR-SPOOL-COUNT(WK-PR-INDEX).
078500*
078600 8410-CHECK-ONE-LOADED-SPOOL.
078700     MOVE WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-SUB2) TO WK-SUB1.
078800     IF WK-SUB1 NOT = ZERO
078900         IF WK-SP-FILAMENT-TYPE-CODE(WK-SUB1) =
079000                WK-SEARCH-FILAMENT-CODE
079100            AND WK-SP-COLOR(WK-SUB1) = WK-SEARCH-COLOR
079200            AND WK-SP-LENGTH(WK-SUB1) NOT < WK-SEARCH-LENGTH
079300             MOVE "Y" TO WK-CAND-FOUND-FLAG
079400             MOVE WK-SUB1 TO WK-CAND-SPOOL-SUB
079500             MOVE "L" TO WK-CAND-SOURCE-FLAG.
079600*
079700* SINGLE-SPOOL SWAP.  A CANDIDATE FROM THE PRINTER'S OWN
079800* LOADED SPOOL MEANS NOTHING TO DO - NO MESSAGE, NO COUNT.
079900*
080000 8500-EXECUTE-SINGLE-SWAP.
080100     IF WK-CAND-FROM-LOADED
080200         GO TO 8500-EXIT.
080300     IF WK-PR-SPOOL-COUNT(WK-PR-INDEX) NOT = ZERO
080400         PERFORM 8510-RETURN-LOADED-SPOOL-TO-FREE.
080500     PERFORM 8520-REMOVE-CHOSEN-FROM-FREE-POOL.
080600     MOVE WK-CAND-SPOOL-SUB TO
080700          WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, 1).
080800     MOVE 1 TO WK-PR-SPOOL-COUNT(WK-PR-INDEX).
080900     MOVE SPACE TO RPT-SWAP-LINE.
081000     MOVE "  - Spool change: Please place spool " TO RPT-SW-LITERAL.
081100     MOVE WK-SP-SPOOL-ID(WK-CAND-SPOOL-SUB) TO RPT-SW-ID.
081200     MOVE " in printer " TO RPT-SW-MID.
081300     MOVE WK-PR-NAME(WK-PR-INDEX) TO RPT-SW-NAME.
081400     MOVE RPT-SWAP-LINE TO SC-REPORT-LINE.
081500     WRITE SC-REPORT-LINE.
081600     PERFORM 8690-COUNT-SPOOL-CHANGE.
081700 8500-EXIT.
081800     EXIT.
081900*
082000 8510-RETURN-LOADED-SPOOL-TO-FREE.
082100     ADD 1 TO WK-FREE-SPOOL-COUNT.
082200     SET WK-FS-INDEX TO WK-FREE-SPOOL-COUNT.
082300     MOVE WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, 1) TO
082400          WK-FREE-SPOOL-SUB(WK-FS-INDEX).
082500*
082600* REMOVES THE SPOOL NAMED BY WK-CAND-SPOOL-SUB FROM THE FREE
082700* POOL BY VALUE, NOT BY A REMEMBERED INDEX - A MULTICOLOR SWAP
082800* CAN REMOVE SEVERAL ENTRIES IN ONE PASS AND EARLIER-CAPTURED
082900* FREE-POOL POSITIONS SHIFT AS SOON AS THE FIRST ONE COMES OUT.
083000*
083100 8520-REMOVE-CHOSEN-FROM-FREE-POOL.
083200     MOVE ZERO TO WK-SUB2.
083300     PERFORM 8522-FIND-FREE-ENTRY-FOR-SPOOL
083400         VARYING WK-FS-INDEX FROM 1 BY 1
083500         UNTIL WK-FS-INDEX > WK-FREE-SPOOL-COUNT
083600            OR WK-SUB2 NOT = ZERO.
083700     IF WK-SUB2 NOT = ZERO
083800         PERFORM 8525-SLIDE-ONE-FREE-ENTRY-DOWN
083900             VARYING WK-SUB1 FROM WK-SUB2 BY 1
084000             UNTIL WK-SUB1 NOT < WK-FREE-SPOOL-COUNT
084100         SUBTRACT 1 FROM WK-FREE-SPOOL-COUNT.
084200*
084300 8522-FIND-FREE-ENTRY-FOR-SPOOL.
084400     IF WK-FREE-SPOOL-SUB(WK-FS-INDEX) = WK-CAND-SPOOL-SUB
084500         MOVE WK-FS-INDEX TO WK-SUB2.
084600*
084700 8525-SLIDE-ONE-FREE-ENTRY-DOWN.
084800     MOVE WK-FREE-SPOOL-SUB(WK-SUB1 + 1) TO WK-FREE-SPOOL-SUB(WK-SUB1).
084900*
085000* MULTICOLOR SWAP - ONE CANDIDATE PER REQUESTED-COLOR POSITION.
085100* A POSITION ALREADY SATISFIED BY WHAT IS LOADED THERE TODAY
085200* COMES BACK SOURCE "L" AND COUNTS TOWARD NO-SWAP-NEEDED.
085300*
085400 8240-RESOLVE-MULTICOLOR-SPOOLS.
085500     MOVE "Y" TO WK-MC-ALL-FOUND-FLAG.
085600     MOVE "Y" TO WK-MC-NO-SWAP-FLAG.
085700     PERFORM 8250-RESOLVE-ONE-POSITION THRU 8250-EXIT
085800         VARYING WK-MC-INDEX FROM 1 BY 1
085900         UNTIL WK-MC-INDEX > WK-TK-COLOR-COUNT(WK-TK-INDEX)
086000            OR NOT WK-MC-ALL-FOUND.
086100*
086200 8250-RESOLVE-ONE-POSITION.
086300     MOVE WK-TK-REQUESTED-COLOR(WK-TK-INDEX, WK-MC-INDEX) TO
086400          WK-SEARCH-COLOR.
086500     MOVE WK-TK-FILAMENT-TYPE-CODE(WK-TK-INDEX) TO
086600          WK-SEARCH-FILAMENT-CODE.
086700     MOVE WK-PT-FILAMENT-LENGTH(WK-PT-SUB, WK-MC-INDEX) TO
086800          WK-SEARCH-LENGTH.
086900     IF WK-MC-INDEX NOT > WK-PR-SPOOL-COUNT(WK-PR-INDEX)
087000         PERFORM 8260-CHECK-POSITION-ALREADY-LOADED
087100         IF WK-CAND-FOUND
087200             GO TO 8250-KEEP-CANDIDATE.
087300     MOVE "N" TO WK-MC-NO-SWAP-FLAG.
087400     PERFORM 8300-FIND-FREE-SPOOL.
087500     IF NOT WK-CAND-FOUND
087600         PERFORM 8400-FIND-LOADED-SPOOL.
087700     IF NOT WK-CAND-FOUND
087800         MOVE "N" TO WK-MC-ALL-FOUND-FLAG
087900         GO TO 8250-EXIT.
088000 8250-KEEP-CANDIDATE.
088100     MOVE WK-CAND-SPOOL-SUB   TO WK-MC-SPOOL-SUB(WK-MC-INDEX).
088200     MOVE WK-CAND-SOURCE-FLAG TO WK-MC-SOURCE-FLAG(WK-MC-INDEX).
088300 8250-EXIT.
088400     EXIT.
088500*
088600 8260-CHECK-POSITION-ALREADY-LOADED.
088700     MOVE "N" TO WK-CAND-FOUND-FLAG.
088800     MOVE WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-MC-INDEX) TO
088900          WK-SUB1.
089000     IF WK-SUB1 NOT = ZERO
089100         IF WK-SP-FILAMENT-TYPE-CODE(WK-SUB1) =
089200                WK-SEARCH-FILAMENT-CODE
089300            AND WK-SP-COLOR(WK-SUB1) = WK-SEARCH-COLOR
089400            AND WK-SP-LENGTH(WK-SUB1) NOT < WK-SEARCH-LENGTH
089500             MOVE "Y" TO WK-CAND-FOUND-FLAG
089600             MOVE WK-SUB1 TO WK-CAND-SPOOL-SUB
089700             MOVE "L" TO WK-CAND-SOURCE-FLAG.
089800*
089900 8600-EXECUTE-MULTI-SWAP.
090000     IF WK-MC-NO-SWAP-NEEDED
090100         GO TO 8600-EXIT.
090200     IF WK-PR-SPOOL-COUNT(WK-PR-INDEX) NOT = ZERO
090300         PERFORM 8610-RETURN-ONE-LOADED-SPOOL
090400             VARYING WK-SUB2 FROM 1 BY 1
090500             UNTIL WK-SUB2 > WK-PR-SPOOL-COUNT(WK-PR-INDEX).
090600     PERFORM 8620-INSTALL-ONE-CHOSEN-SPOOL
090700         VARYING WK-MC-INDEX FROM 1 BY 1
090800         UNTIL WK-MC-INDEX > WK-TK-COLOR-COUNT(WK-TK-INDEX).
090900     MOVE WK-TK-COLOR-COUNT(WK-TK-INDEX) TO
091000          WK-PR-SPOOL-COUNT(WK-PR-INDEX).
091100     PERFORM 8690-COUNT-SPOOL-CHANGE.
091200 8600-EXIT.
091300     EXIT.
091400*
091500* A POSITION KEPT AS-IS (8260 FOUND IT ALREADY LOADED, SOURCE
091600* "L") IS NOT RETURNED HERE - IT IS STILL IN THE PRINTER WHEN
091700* 8620 RUNS, AND RETURNING IT WOULD LEAVE ONE SPOOL LISTED AS
091800* BOTH FREE AND LOADED AT ONCE (CR-2318).
091900*
092000 8610-RETURN-ONE-LOADED-SPOOL.
092100     IF WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-SUB2) NOT = ZERO
092200         IF WK-SUB2 > WK-TK-COLOR-COUNT(WK-TK-INDEX)
092300            OR NOT WK-MC-FROM-LOADED(WK-SUB2)
092400             ADD 1 TO WK-FREE-SPOOL-COUNT
092500             SET WK-FS-INDEX TO WK-FREE-SPOOL-COUNT
092600             MOVE WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-SUB2) TO
092700                  WK-FREE-SPOOL-SUB(WK-FS-INDEX).
092800*
092900 8620-INSTALL-ONE-CHOSEN-SPOOL.
093000     IF WK-MC-FROM-FREE-POOL(WK-MC-INDEX)
093100         MOVE WK-MC-SPOOL-SUB(WK-MC-INDEX) TO WK-CAND-SPOOL-SUB
093200         PERFORM 8520-REMOVE-CHOSEN-FROM-FREE-POOL.
093300     MOVE WK-MC-SPOOL-SUB(WK-MC-INDEX) TO
093400          WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-MC-INDEX).
093500     MOVE SPACE TO RPT-SWAP-LINE.
093600     MOVE "  - Spool change: Please place spool " TO RPT-SW-LITERAL.
093700     MOVE WK-SP-SPOOL-ID(WK-MC-SPOOL-SUB(WK-MC-INDEX)) TO RPT-SW-ID.
093800     MOVE " in printer " TO RPT-SW-MID.
093900     MOVE WK-PR-NAME(WK-PR-INDEX) TO RPT-SW-NAME.
094000     MOVE " position " TO RPT-SW-POS-LIT.
094100     MOVE WK-MC-INDEX TO RPT-SW-POS-NUM.
094200     MOVE RPT-SWAP-LINE TO SC-REPORT-LINE.
094300     WRITE SC-REPORT-LINE.
094400*
094500 8690-COUNT-SPOOL-CHANGE.
094600     ADD 1 TO WK-SPOOL-CHANGE-COUNT.
094700*
094800 8700-START-TASK-ON-PRINTER.
094900     MOVE WK-PR-PRINTER-ID(WK-PR-INDEX) TO
095000          WK-TK-ASSIGNED-PRINTER-ID(WK-TK-INDEX).
095100     MOVE "N" TO WK-TK-ACTIVE-FLAG(WK-TK-INDEX).
095200     MOVE "Y" TO WK-PR-BUSY-FLAG(WK-PR-INDEX).
095300     ADD 1 TO WK-TASKS-STARTED-COUNT.
095400*
095500* LENGTH IS NEVER DRIVEN NEGATIVE - A SPOOL THAT CANNOT COVER
095600* THE JOB IS LEFT ALONE AND FLAGGED, NOT SILENTLY ZEROED.
095700*
095800 9000-REDUCE-SPOOL-LENGTH.
095900     PERFORM 9010-REDUCE-ONE-POSITION
096000         VARYING WK-SUB2 FROM 1 BY 1
096100         UNTIL WK-SUB2 > WK-PR-SPOOL-COUNT(WK-PR-INDEX)
096200            OR WK-SUB2 > WK-TK-COLOR-COUNT(WK-TK-INDEX).
096300*
096400 9010-REDUCE-ONE-POSITION.
096500     MOVE WK-PR-LOADED-SPOOL-SUB(WK-PR-INDEX, WK-SUB2) TO WK-SUB1.
096600     IF WK-SUB1 NOT = ZERO
096700         IF WK-SP-LENGTH(WK-SUB1) NOT <
096800                WK-PT-FILAMENT-LENGTH(WK-PT-SUB, WK-SUB2)
096900             SUBTRACT WK-PT-FILAMENT-LENGTH(WK-PT-SUB, WK-SUB2)
097000                 FROM WK-SP-LENGTH(WK-SUB1)
097100         ELSE
097200             DISPLAY "PRSCHD01 - SPOOL " WK-SP-SPOOL-ID(WK-SUB1)
097300                 " WOULD GO NEGATIVE, LENGTH NOT REDUCED".
097400*
097500 9900-WRITE-REPORT-TRAILER.
097600     MOVE SPACE TO RPT-TRAILER-LINE1.
097700     MOVE "TASKS STARTED: " TO RPT-TR1-LITERAL.
097800     MOVE WK-TASKS-STARTED-COUNT TO RPT-TR1-COUNT.
097900     MOVE RPT-TRAILER-LINE1 TO SC-REPORT-LINE.
098000     WRITE SC-REPORT-LINE.
098100     MOVE SPACE TO RPT-TRAILER-LINE2.
098200     MOVE "SPOOL CHANGES:  " TO RPT-TR2-LITERAL.
098300     MOVE WK-SPOOL-CHANGE-COUNT TO RPT-TR2-COUNT.
098400     MOVE RPT-TRAILER-LINE2 TO SC-REPORT-LINE.
098500     WRITE SC-REPORT-LINE.
