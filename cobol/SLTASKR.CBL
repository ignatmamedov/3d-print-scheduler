000100*-----------------------------------------------------------
000200* SLTASKR.CBL
000300* FILE-CONTROL entry for the incoming print-task request
000400* file (TASK-REQUESTS).  This is the batch driver input -
000500* one record per job the shift wants queued, in the order
000600* they are to be offered to the fleet.  Order on this file
000700* IS the FIFO queue order, so it must stay SEQUENTIAL.
000800*-----------------------------------------------------------
000900* REVISION LOG
001000*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
001100*   07/02/91  RH  ADDED TR-STAT FILE STATUS CLAUSE
001200*-----------------------------------------------------------
001300     SELECT TASK-REQUEST-FILE
001400         ASSIGN TO "TASKREQ"
001500         ORGANIZATION IS SEQUENTIAL
001600         FILE STATUS IS TR-STAT.
