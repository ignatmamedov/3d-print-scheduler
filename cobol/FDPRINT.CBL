000100*-----------------------------------------------------------
000200* FDPRINT.CBL
000300* File description and record layout for the print-job
000400* template catalog (PRINTS).  One record per distinct
000500* model NAME.  FILAMENT-LENGTH position i lines up with
000600* REQUESTED-COLOR position i on the task request record
000700* (see FDTASKR.CBL) - position is what ties the two
000800* together, there is no COLOR field on this record.
000900*-----------------------------------------------------------
001000* REVISION LOG
001100*   03/11/89  RH  ORIGINAL FOR PRINT-FLOOR SCHEDULER PROJECT
001200*   09/14/90  RH  FILAMENT-LENGTH CHANGED FROM A SINGLE
001300*                 FIELD TO AN 8-OCCURRENCE TABLE FOR
001400*                 MULTICOLOR JOBS
001500*   02/08/93  RH  ADDED FLAT IMAGE REDEFINITION SO THE
001600*                 WHOLE LENGTH TABLE CAN BE MOVED TO THE
001700*                 CATALOG TABLE ENTRY IN ONE STATEMENT
001800*-----------------------------------------------------------
001900 FD  PRINT-FILE
002000     LABEL RECORDS ARE STANDARD.
002100 01  PT-PRINT-RECORD.
002200     05  PT-NAME                  PIC X(30).
002300     05  PT-HEIGHT                PIC 9(05).
002400     05  PT-WIDTH                 PIC 9(05).
002500     05  PT-LENGTH                PIC 9(05).
002600     05  PT-PRINT-TIME            PIC 9(05).
002700     05  PT-FILAMENT-COUNT        PIC 9(02).
002800     05  PT-FILAMENT-LENGTHS.
002900         10  PT-FILAMENT-LENGTH   PIC 9(05)V9(02)
003000                                  OCCURS 8 TIMES.
003100     05  PT-FILAMENT-LENGTHS-IMAGE REDEFINES
003200                              PT-FILAMENT-LENGTHS
003300                              PIC X(56).
003400     05  FILLER                   PIC X(12).
